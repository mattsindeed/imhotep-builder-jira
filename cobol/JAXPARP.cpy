000100*    LINKAGE PARAMETER AREA FOR CALLED ROUTINE JAXPARM                    
000200*                                                                         
000300*    HISTORY OF MODIFICATION:                                             
000400*    ============================================================         
000500*    ISX1203 23/01/2012 DJT - REQ 8834 JIRA EXTRACT PROJECT               
000600*                           - INITIAL VERSION                             
000700*    ------------------------------------------------------------         
000800 01  WK-C-PARP-RECORD.                                                    
000900     05  WK-C-PARP-INPUT.                                                 
001000         10  WK-C-PARP-PARACD      PIC X(08).                             
001100*                        PARAMETER CODE TO LOOK UP, E.G. "ENDDTE"         
001200     05  WK-C-PARP-OUTPUT.                                                
001300         10  WK-C-PARP-PARAVALU    PIC X(19).                             
001400*                        PARAMETER VALUE, ALPHA FORM                      
001500         10  WK-C-PARP-PARAVALU-R REDEFINES WK-C-PARP-PARAVALU.           
001600             15  WK-N-PARP-PARANUM PIC 9(09).                             
001700*                        PARAMETER VALUE, NUMERIC FORM                    
001800             15  FILLER            PIC X(10).                             
001900         10  WK-C-PARP-ERROR-CD    PIC X(07).                             
002000*                        SPACES IF FOUND, ELSE SHOP ERROR CODE            
002100     05  FILLER                    PIC X(05).                             
