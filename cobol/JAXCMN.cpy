000100****************************************************************          
000200* JAXCMN - COMMON WORK AREA COPYBOOK                                      
000300****************************************************************          
000400* AMENDMENT HISTORY:                                                      
000500****************************************************************          
000600* ISX9101 14/03/1991 RLH   - ISSUE CTL SYSTEM - INITIAL VERSION           
000700* ISX9402 02/11/1994 RLH   - ADD DUPLICATE-KEY CONDITION FOR              
000800*                            NEW TRBL-TKT INDEX REBUILD JOBS              
000900* ISX9851 19/07/1998 KMS   - Y2K REMEDIATION - NO DATE FIELDS             
001000*                            IN THIS COPYBOOK, REVIEWED, NO CHG           
001100* ISX0410 11/09/2004 KMS   - ADD WK-C-INVALID-KEY FOR JAXPARM             
001200* ISX1203 23/01/2012 DJT   - REQ 8834 JIRA EXTRACT PROJECT                
001300*                            REUSE COMMON AREA FOR JAXDRV/JAXPAGE         
001400*                            /JAXWIND, NO LAYOUT CHANGE                   
001500****************************************************************          
001600     05  WK-C-FILE-STATUS         PIC X(02).                              
001700         88  WK-C-SUCCESSFUL              VALUE "00" "02" "04".           
001800         88  WK-C-END-OF-FILE             VALUE "10".                     
001900         88  WK-C-DUPLICATE-KEY           VALUE "22".                     
002000         88  WK-C-RECORD-NOT-FOUND        VALUE "23" "46".                
002100         88  WK-C-INVALID-KEY             VALUE "21" "23" "24".           
002200     05  WK-C-ABEND-MSG           PIC X(40).                              
002300     05  FILLER                   PIC X(10).                              
