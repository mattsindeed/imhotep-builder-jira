000100*    I-O FORMAT:JAXAPLPAR  FROM FILE JAXAPLPA  OF LIBRARY JAXLIB          
000200*    APPLICATION PARAMETER FILE - ONE RECORD PER PARAMETER CODE           
000300*                                                                         
000400*    HISTORY OF MODIFICATION:                                             
000500*    ============================================================         
000600*    ISX1203 23/01/2012 DJT - REQ 8834 JIRA EXTRACT PROJECT               
000700*                           - INITIAL VERSION                             
000800*    ISX1508 04/06/2015 KMS - REQ 11207 ALLOW NUMERIC PARM VALUES         
000900*                             (PAGE SIZE) WITHOUT A SEPARATE TABLE        
001000*    ------------------------------------------------------------         
001100     05  JAXAPLPA-RECORD           PIC X(80).                             
001200     05  JAXAPLPAR  REDEFINES JAXAPLPA-RECORD.                            
001300         10  JAXAPLPA-PARACD       PIC X(08).                             
001400*                        PARAMETER CODE, E.G. "STRTDTE"                   
001500         10  JAXAPLPA-ATTRIBUT     PIC X(01).                             
001600*                        "A" = ALPHA VALUE, "N" = NUMERIC VALUE           
001700             88  JAXAPLPA-IS-ALPHA         VALUE "A".                     
001800             88  JAXAPLPA-IS-NUMERIC       VALUE "N".                     
001900         10  JAXAPLPA-PARAVALU     PIC X(19).                             
002000*                        PARAMETER VALUE, ALPHA FORM                      
002100         10  JAXAPLPA-PARAVALU-R REDEFINES JAXAPLPA-PARAVALU.             
002200             15  JAXAPLPA-PARANUM  PIC 9(09).                             
002300*                        PARAMETER VALUE, NUMERIC FORM                    
002400             15  FILLER            PIC X(10).                             
002500         10  FILLER                PIC X(52).                             
