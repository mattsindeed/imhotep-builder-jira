000100*    LINKAGE PARAMETER AREA FOR CALLED ROUTINE JAXWIND                    
000200*                                                                         
000300*    HISTORY OF MODIFICATION:                                             
000400*    ============================================================         
000500*    ISX1203 23/01/2012 DJT - REQ 8834 JIRA EXTRACT PROJECT               
000600*                           - INITIAL VERSION                             
000700*    ------------------------------------------------------------         
000800 01  WK-C-WINP-RECORD.                                                    
000900     05  WK-C-WINP-STRTDTE         PIC X(19).                             
001000*                        WINDOW START-DATE (INCLUSIVE)                    
001100     05  WK-C-WINP-ENDDTE          PIC X(19).                             
001200*                        WINDOW END-DATE (EXCLUSIVE)                      
001300     05  WK-C-WINP-ERROR-CD        PIC X(07).                             
001400*                        SPACES IF SUCCESSFUL, ELSE SHOP ERROR CD         
001500     05  WK-N-WINP-ACTNCNT         PIC 9(04) COMP.                        
001600*                        NUMBER OF ACTIONS BUILT FOR THIS ISSUE           
001700     05  WK-C-WINP-ACTN OCCURS 401 TIMES                                  
001800                         INDEXED BY WK-C-WINP-ACTN-X.                     
001900         10  WK-C-WINP-ACTN-KEY    PIC X(20).                             
002000         10  WK-C-WINP-ACTN-TYPE   PIC X(06).                             
002100         10  WK-C-WINP-ACTN-TIME   PIC X(19).                             
002200         10  WK-C-WINP-ACTN-ACTOR  PIC X(60).                             
002300     05  FILLER                    PIC X(05).                             
002400     COPY JAXISSU.                                                        
002500*                        JAXISSU-RECORD - THE ISSUE TO BE WINDOWED        
