000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     JAXPARM.                                                 
000500 AUTHOR.         R L HOBBES.                                              
000600 INSTALLATION.   ISSUE CONTROL SYSTEMS UNIT.                              
000700 DATE-WRITTEN.   14 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE TO LOOK UP ONE APPLICATION                 
001200*               PARAMETER BY CODE FROM THE JAXAPLPA PARAMETER             
001300*               FILE AND RETURN ITS CURRENT VALUE.  USED BY THE           
001400*               NIGHTLY BATCH SUITE FOR ALL EXTERNALLY CONFIGURED         
001500*               CONTROL VALUES (DATE WINDOWS, PAGE SIZES, ETC).           
001600*                                                                         
001700*================================================================         
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000* TAG      DATE       DEV    DESCRIPTION                                  
002100*-------- ---------- ------ -----------------------------------           
002200* ISX9101  14/03/1991 RLH   - ISSUE CTL SYSTEM - INITIAL VERSION          
002300*                              (TRBL-TKT PARM LOOKUP AT THE TIME)         
002400* ISX9207  02/09/1992 RLH   - ADD "N" ATTRIBUTE FOR NUMERIC PARMS         
002500*                              SO CALLERS NEED NOT UNSTRING               
002600* ISX9402  02/11/1994 GDW   - TFSAPLPA REBUILT AS JAXAPLPA UNDER          
002700*                              THE NEW PARAMETER FILE STANDARD            
002800* ISX9851  19/07/1998 KMS   - Y2K REMEDIATION - ALL DATE PARMS            
002900*                              REVIEWED, STORED AS X(19) TEXT,            
003000*                              NO 2-DIGIT YEAR FIELDS, NO CHANGE          
003100* ISX0206  08/02/2002 GDW   - COM0206/COM0245 ERROR CODES RENAMED         
003200*                              JAX0206/JAX0245 FOR THE JAX SUITE          
003300* ISX1203  23/01/2012 DJT   - REQ 8834 JIRA EXTRACT PROJECT               
003400*                            - REPURPOSED FOR JAXDRV/JAXPAGE/             
003500*                              JAXWIND PARAMETERS (STRTDTE,               
003600*                              ENDDTE, PGESIZE) - LOGIC UNCHANGED         
003700*----------------------------------------------------------------         
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000*********************                                                     
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-AS400.                                              
004300 OBJECT-COMPUTER. IBM-AS400.                                              
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004500                   UPSI-0 IS UPSI-SWITCH-0                                
004600                     ON  STATUS IS U0-ON                                  
004700                     OFF STATUS IS U0-OFF.                                
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT JAXAPLPA ASSIGN TO DATABASE-JAXAPLPA                          
005100            ORGANIZATION      IS INDEXED                                  
005200            ACCESS MODE       IS RANDOM                                   
005300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY                 
005400            FILE STATUS       IS WK-C-FILE-STATUS.                        
005500*                                                                         
005600 DATA DIVISION.                                                           
005700***************                                                           
005800 FILE SECTION.                                                            
005900**************                                                            
006000 FD  JAXAPLPA                                                             
006100     LABEL RECORDS ARE OMITTED                                            
006200     DATA RECORD IS JAXAPLPA-REC.                                         
006300 01  JAXAPLPA-REC.                                                        
006400     COPY DDS-ALL-FORMATS OF JAXAPLPA.                                    
006500 01  JAXAPLPA-REC-1.                                                      
006600     COPY JAXAPLPA.                                                       
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900*************************                                                 
007000 01  FILLER                  PIC X(24)    VALUE                           
007100     "** PROGRAM JAXPARM  **".                                            
007200*                                                                         
007300* ------------------ PROGRAM WORKING STORAGE -------------------*         
007400 01  WK-C-COMMON.                                                         
007500     COPY JAXCMN.                                                         
007600*                                                                         
007700 LINKAGE SECTION.                                                         
007800*****************                                                         
007900 COPY JAXPARP.                                                            
008000 EJECT                                                                    
008100********************************************                              
008200 PROCEDURE DIVISION USING WK-C-PARP-RECORD.                               
008300********************************************                              
008400 MAIN-MODULE.                                                             
008500     PERFORM A000-MAIN-PROCESSING                                         
008600        THRU A099-MAIN-PROCESSING-EX.                                     
008700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
008800        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
008900     GOBACK.                                                              
009000*                                                                         
009100*----------------------------------------------------------------*        
009200 A000-MAIN-PROCESSING.                                                    
009300*----------------------------------------------------------------*        
009400     OPEN    INPUT JAXAPLPA.                                              
009500     IF      NOT WK-C-SUCCESSFUL                                          
009600             DISPLAY "JAXPARM - OPEN FILE ERROR - JAXAPLPA"               
009700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
009800             GO TO Y900-ABNORMAL-TERMINATION.                             
009900*                                                                         
010000     MOVE    SPACES              TO    WK-C-PARP-PARAVALU.                
010100     MOVE    SPACES              TO    WK-C-PARP-ERROR-CD.                
010200*                                                                         
010300     MOVE    WK-C-PARP-PARACD    TO    JAXAPLPA-PARACD.                   
010400*                                                                         
010500     READ    JAXAPLPA KEY IS EXTERNALLY-DESCRIBED-KEY.                    
010600     IF      WK-C-SUCCESSFUL                                              
010700             GO TO A080-MOVE-DATA.                                        
010800*                                                                         
010900     IF      WK-C-RECORD-NOT-FOUND                                        
011000             MOVE "JAX0245"      TO    WK-C-PARP-ERROR-CD                 
011100     ELSE                                                                 
011200             MOVE "JAX0206"      TO    WK-C-PARP-ERROR-CD.                
011300*                                                                         
011400     GO TO A099-MAIN-PROCESSING-EX.                                       
011500*                                                                         
011600 A080-MOVE-DATA.                                                          
011700     MOVE    JAXAPLPA-PARAVALU   TO    WK-C-PARP-PARAVALU.                
011800*                                                                         
011900*----------------------------------------------------------------*        
012000 A099-MAIN-PROCESSING-EX.                                                 
012100*----------------------------------------------------------------*        
012200     EXIT.                                                                
012300*                                                                         
012400 Y900-ABNORMAL-TERMINATION.                                               
012500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012600        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
012700     EXIT PROGRAM.                                                        
012800*                                                                         
012900*----------------------------------------------------------------*        
013000 Z000-END-PROGRAM-ROUTINE.                                                
013100*----------------------------------------------------------------*        
013200     CLOSE   JAXAPLPA.                                                    
013300     IF      NOT WK-C-SUCCESSFUL                                          
013400             DISPLAY "JAXPARM - CLOSE FILE ERROR - JAXAPLPA"              
013500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
013600*                                                                         
013700*----------------------------------------------------------------*        
013800 Z099-END-PROGRAM-ROUTINE-EX.                                             
013900*----------------------------------------------------------------*        
014000     EXIT.                                                                
014100*                                                                         
014200*****************************************************************         
014300***************** END OF PROGRAM SOURCE - JAXPARM ***************         
014400*****************************************************************         
