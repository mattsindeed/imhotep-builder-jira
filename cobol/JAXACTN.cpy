000100*    I-O FORMAT:JAXACTNR  FROM FILE JAXACTN  OF LIBRARY JAXLIB            
000200*                                                                         
000300*    HISTORY OF MODIFICATION:                                             
000400*    ============================================================         
000500*    ISX1203 23/01/2012 DJT - REQ 8834 JIRA EXTRACT PROJECT               
000600*                           - INITIAL VERSION, ONE ROW PER                
000700*                             EMITTED ACTION                              
000800*    ISX1207 14/08/2012 DJT - TAB BYTES BUILT INTO THE RECORD SO          
000900*                             JAXOUT WRITES A TRUE TSV ROW WITHOUT        
001000*                             A SEPARATE STRING STATEMENT PER ROW         
001100*    ------------------------------------------------------------         
001200     05  JAXACTN-RECORD            PIC X(109).                            
001300     05  JAXACTNR  REDEFINES JAXACTN-RECORD.                              
001400         10  JAXACTN-KEY           PIC X(20).                             
001500*                        ISSUE THIS ACTION BELONGS TO                     
001600         10  JAXACTN-TAB1          PIC X(01).                             
001700         10  JAXACTN-TYPE          PIC X(06).                             
001800*                        "create", "update" OR "comment"                  
001900             88  JAXACTN-IS-CREATE        VALUE "create".                 
002000             88  JAXACTN-IS-UPDATE        VALUE "update".                 
002100             88  JAXACTN-IS-COMMENT       VALUE "comment".                
002200         10  JAXACTN-TAB2          PIC X(01).                             
002300         10  JAXACTN-TIME          PIC X(19).                             
002400*                        TIMESTAMP OF THE ACTION                          
002500         10  JAXACTN-TAB3          PIC X(01).                             
002600         10  JAXACTN-ACTOR         PIC X(60).                             
002700*                        WHO PERFORMED THE ACTION                         
002800         10  FILLER                PIC X(01).                             
