000100     05  JAXISSU-RECORD            PIC X(31956).                          
000200*    I-O FORMAT:JAXISSUR  FROM FILE JAXISSU  OF LIBRARY JAXLIB            
000300*                                                                         
000400*    EXTRACT FEED OF ONE TRACKED ISSUE AND ITS FULL HISTORY AS            
000500*    RETURNED BY THE REMOTE ISSUE-TRACKER QUERY INTERFACE, ONE            
000600*    PHYSICAL RECORD PER ISSUE.  HISTORY AND COMMENT ENTRIES ARE          
000700*    CARRIED AS FIXED TABLES, MAXIMUM 200 ENTRIES EACH - THIS IS          
000800*    THE SAME CAP THE OLD TRBL-TKT FEED USED AND COVERS ALL BUT A         
000900*    HANDFUL OF LONG-LIVED ISSUES SEEN TO DATE.                           
001000*                                                                         
001100     05  JAXISSUR  REDEFINES JAXISSU-RECORD.                              
001200         10  JAXISSU-KEY           PIC X(20).                             
001300*                        ISSUE KEY, E.G. "ABC-123"                        
001400         10  JAXISSU-CREATDTE      PIC X(19).                             
001500*                        CREATED-TIMESTAMP, YYYY-MM-DD HH:MM:SS           
001600         10  JAXISSU-CREATDTE-R REDEFINES JAXISSU-CREATDTE.               
001700             15  JAXISSU-CREATDTE-YMD    PIC X(10).                       
001800             15  JAXISSU-CREATDTE-FILL   PIC X(01).                       
001900             15  JAXISSU-CREATDTE-HMS    PIC X(08).                       
002000         10  JAXISSU-CREATNAM      PIC X(60).                             
002100*                        DISPLAY NAME OF ISSUE CREATOR                    
002200         10  JAXISSU-SUMMARY       PIC X(240).                            
002300*                        FREE-TEXT ISSUE SUMMARY                          
002400         10  JAXISSU-HISTCNT       PIC 9(04).                             
002500*                        NUMBER OF HISTORY ENTRIES THAT FOLLOW            
002600         10  JAXISSU-HIST          OCCURS 200 TIMES                       
002700                                   INDEXED BY JAXISSU-HIST-X.             
002800             15  JAXISSU-HIST-DTE  PIC X(19).                             
002900*                        UPDATE DATE/TIME                                 
003000             15  JAXISSU-HIST-AUT  PIC X(60).                             
003100*                        WHO MADE THE UPDATE                              
003200         10  JAXISSU-CMNTCNT       PIC 9(04).                             
003300*                        NUMBER OF COMMENT ENTRIES THAT FOLLOW            
003400         10  JAXISSU-CMNT          OCCURS 200 TIMES                       
003500                                   INDEXED BY JAXISSU-CMNT-X.             
003600             15  JAXISSU-CMNT-DTE  PIC X(19).                             
003700*                        COMMENT DATE/TIME                                
003800             15  JAXISSU-CMNT-AUT  PIC X(60).                             
003900*                        COMMENT AUTHOR                                   
004000         10  FILLER                PIC X(09).                             
