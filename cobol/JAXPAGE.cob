000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     JAXPAGE.                                                 
000500 AUTHOR.         R L HOBBES.                                              
000600 INSTALLATION.   ISSUE CONTROL SYSTEMS UNIT.                              
000700 DATE-WRITTEN.   18 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - PAGES THROUGH THE REPLICATED             
001200*               ISSUE EXTRACT (JAXISSU) ONE ISSUE AT A TIME ON            
001300*               BEHALF OF THE CALLER, WHILE MAINTAINING THE SAME          
001400*               NUM-TOTAL / CURRENT-PAGE / PAGE-SIZE BOOKKEEPING          
001500*               THE OLD ON-LINE PAGING SCREENS USED.  FILE STAYS          
001600*               OPEN BETWEEN CALLS (SEE WS-FIRST-TIME BELOW).             
001700*                                                                         
001800*================================================================         
001900* HISTORY OF MODIFICATION:                                                
002000*================================================================         
002100* TAG      DATE       DEV    DESCRIPTION                                  
002200*-------- ---------- ------ -----------------------------------           
002300* ISX9101  18/03/1991 RLH   - ISSUE CTL SYSTEM - INITIAL VERSION,         
002400*                              THEN PAGED THE OLD TRBL-TKT SCREEN         
002500* ISX9308  11/05/1993 RLH   - FIX: COUNT PASS LEFT FILE POSITIONED        
002600*                              AT EOF, FIRST PAGE CAME BACK EMPTY         
002700* ISX9402  02/11/1994 GDW   - RENAME TO JAXPAGE, FEED REBUILT AS          
002800*                              JAXISSU UNDER PARAMETER FILE STD           
002900* ISX9851  20/07/1998 KMS   - Y2K REMEDIATION - TIMESTAMPS ARE            
003000*                              X(19) TEXT THROUGHOUT, NO CHANGE           
003100* ISX1203  23/01/2012 DJT   - REQ 8834 JIRA EXTRACT PROJECT               
003200*                            - REWORKED TO RETURN ONE JAXISSU             
003300*                              RECORD PER CALL FOR JAXDRV, PAGE           
003400*                              AND NUM-TOTAL BOOKKEEPING UNCHANGED        
003500* ISX1706  14/02/2017 KMS   - REQ 13390 PAGE-SIZE NOW COMES FROM          
003600*                              JAXPARM (PGESIZE) INSTEAD OF BEING         
003700*                              HARD-CODED AT 0025                         
003800*----------------------------------------------------------------         
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100*********************                                                     
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-AS400.                                              
004400 OBJECT-COMPUTER. IBM-AS400.                                              
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004600                   UPSI-0 IS UPSI-SWITCH-0                                
004700                     ON  STATUS IS U0-ON                                  
004800                     OFF STATUS IS U0-OFF.                                
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT JAXISSU ASSIGN TO DATABASE-JAXISSU                            
005200            ORGANIZATION      IS SEQUENTIAL                               
005300            FILE STATUS       IS WK-C-FILE-STATUS.                        
005400*                                                                         
005500 DATA DIVISION.                                                           
005600***************                                                           
005700 FILE SECTION.                                                            
005800**************                                                            
005900 FD  JAXISSU                                                              
006000     LABEL RECORDS ARE OMITTED                                            
006100     DATA RECORD IS JAXISSU-REC.                                          
006200 01  JAXISSU-REC.                                                         
006300     COPY DDS-ALL-FORMATS OF JAXISSU.                                     
006400 01  JAXISSU-REC-1.                                                       
006500     COPY JAXISSU.                                                        
006600*                                                                         
006700 WORKING-STORAGE SECTION.                                                 
006800*************************                                                 
006900 01  FILLER                  PIC X(24)    VALUE                           
007000     "** PROGRAM JAXPAGE  **".                                            
007100*                                                                         
007200* ------------------ PROGRAM WORKING STORAGE -------------------*         
007300 01  WK-C-COMMON.                                                         
007400     COPY JAXCMN.                                                         
007500*                                                                         
007600 01  WK-C-PAGE-WORK-AREA.                                                 
007700     05  WS-FIRST-TIME           PIC X(01) VALUE "Y".                     
007800     05  WS-EOF-SW               PIC X(01) VALUE "N".                     
007900         88  WS-AT-EOF                   VALUE "Y".                       
008000     05  WK-N-PAGE-POS           PIC 9(04) COMP VALUE ZERO.               
008100*                        POSITION WITHIN THE CURRENT PAGE                 
008200     05  WK-N-CURRPAGE           PIC 9(07) COMP VALUE ZERO.               
008300*                        RETAINED ACROSS CALLS - SEE TRBL-TKT             
008400*                        FIRST-TIME CONVENTION ABOVE                      
008500     05  WK-N-NUMTOTAL           PIC 9(07) COMP VALUE ZERO.               
008600     05  WK-N-PAGE-TEST          PIC 9(14) COMP VALUE ZERO.               
008700     05  FILLER                  PIC X(09).                               
008800*                                                                         
008900 LINKAGE SECTION.                                                         
009000*****************                                                         
009100 COPY JAXPAGP.                                                            
009200 EJECT                                                                    
009300********************************************                              
009400 PROCEDURE DIVISION USING WK-C-PAGP-RECORD.                               
009500********************************************                              
009600 MAIN-MODULE.                                                             
009700     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009900     GOBACK.                                                              
010000*                                                                         
010100*----------------------------------------------------------------*        
010200 A000-PROCESS-CALLED-ROUTINE.                                             
010300*----------------------------------------------------------------*        
010400     MOVE    SPACES              TO    WK-C-PAGP-ERROR-CD.                
010500     MOVE    "N"                 TO    WK-C-PAGP-MORE-DATA.               
010600*                                                                         
010700     IF      WS-FIRST-TIME = "Y"                                          
010800             PERFORM B100-OPEN-AND-COUNT                                  
010900                THRU B199-OPEN-AND-COUNT-EX                               
011000             MOVE "N"            TO    WS-FIRST-TIME.                     
011100*                                                                         
011200     IF      WS-AT-EOF                                                    
011300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
011400*                                                                         
011500     IF      WK-N-PAGE-POS NOT = ZERO                                     
011600             GO TO A050-READ-ISSUE.                                       
011700*                                                                         
011800     COMPUTE WK-N-PAGE-TEST = WK-N-CURRPAGE * WK-N-PAGP-PAGESIZE.         
011900     IF      WK-N-PAGE-TEST NOT < WK-N-NUMTOTAL                           
012000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
012100*                                                                         
012200 A050-READ-ISSUE.                                                         
012300     PERFORM C100-READ-NEXT-ISSUE                                         
012400        THRU C199-READ-NEXT-ISSUE-EX.                                     
012500     IF      WS-AT-EOF                                                    
012600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
012700*                                                                         
012800     MOVE    "Y"                 TO    WK-C-PAGP-MORE-DATA.               
012900     ADD     1                   TO    WK-N-PAGE-POS.                     
013000     IF      WK-N-PAGE-POS >= WK-N-PAGP-PAGESIZE                          
013100             MOVE ZERO           TO    WK-N-PAGE-POS                      
013200             ADD  1              TO    WK-N-CURRPAGE.                     
013300*                                                                         
013400*----------------------------------------------------------------*        
013500 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013600*----------------------------------------------------------------*        
013700     MOVE    WK-N-CURRPAGE       TO    WK-N-PAGP-CURRPAGE.                
013800     MOVE    WK-N-NUMTOTAL       TO    WK-N-PAGP-NUMTOTAL.                
013900     EXIT.                                                                
014000*                                                                         
014100*----------------------------------------------------------------*        
014200 B100-OPEN-AND-COUNT.                                                     
014300*----------------------------------------------------------------*        
014400     OPEN    INPUT JAXISSU.                                               
014500     IF      NOT WK-C-SUCCESSFUL                                          
014600             DISPLAY "JAXPAGE - OPEN FILE ERROR - JAXISSU"                
014700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
014800             MOVE "JAX0206"      TO    WK-C-PAGP-ERROR-CD                 
014900             SET WS-AT-EOF               TO TRUE                          
015000             GO TO B199-OPEN-AND-COUNT-EX.                                
015100*                                                                         
015200     MOVE    ZERO                TO    WK-N-NUMTOTAL.                     
015300*                                                                         
015400 B110-COUNT-LOOP.                                                         
015500     READ    JAXISSU.                                                     
015600     IF      WK-C-END-OF-FILE                                             
015700             GO TO B120-COUNT-DONE.                                       
015800     IF      NOT WK-C-SUCCESSFUL                                          
015900             DISPLAY "JAXPAGE - READ FILE ERROR - JAXISSU"                
016000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
016100             MOVE "JAX0206"      TO    WK-C-PAGP-ERROR-CD                 
016200             SET WS-AT-EOF               TO TRUE                          
016300             GO TO B199-OPEN-AND-COUNT-EX.                                
016400     ADD     1                   TO    WK-N-NUMTOTAL.                     
016500     GO TO B110-COUNT-LOOP.                                               
016600*                                                                         
016700 B120-COUNT-DONE.                                                         
016800     CLOSE   JAXISSU.                                                     
016900     OPEN    INPUT JAXISSU.                                               
017000     IF      NOT WK-C-SUCCESSFUL                                          
017100             DISPLAY "JAXPAGE - REOPEN FILE ERROR - JAXISSU"              
017200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
017300             MOVE "JAX0206"      TO    WK-C-PAGP-ERROR-CD                 
017400             SET WS-AT-EOF               TO TRUE.                         
017500*                                                                         
017600*----------------------------------------------------------------*        
017700 B199-OPEN-AND-COUNT-EX.                                                  
017800*----------------------------------------------------------------*        
017900     EXIT.                                                                
018000*                                                                         
018100*----------------------------------------------------------------*        
018200 C100-READ-NEXT-ISSUE.                                                    
018300*----------------------------------------------------------------*        
018400     READ    JAXISSU.                                                     
018500     IF      WK-C-END-OF-FILE                                             
018600             SET WS-AT-EOF               TO TRUE                          
018700             GO TO C199-READ-NEXT-ISSUE-EX.                               
018800     IF      NOT WK-C-SUCCESSFUL                                          
018900             DISPLAY "JAXPAGE - READ FILE ERROR - JAXISSU"                
019000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
019100             MOVE "JAX0206"      TO    WK-C-PAGP-ERROR-CD                 
019200             SET WS-AT-EOF               TO TRUE                          
019300             GO TO C199-READ-NEXT-ISSUE-EX.                               
019400*                                                                         
019500     MOVE    JAXISSU-RECORD OF JAXISSU-REC-1                              
019600                                 TO    JAXISSU-RECORD OF                  
019700                                       WK-C-PAGP-RECORD.                  
019800*                                                                         
019900*----------------------------------------------------------------*        
020000 C199-READ-NEXT-ISSUE-EX.                                                 
020100*----------------------------------------------------------------*        
020200     EXIT.                                                                
020300*                                                                         
020400*****************************************************************         
020500***************** END OF PROGRAM SOURCE - JAXPAGE ***************         
020600*****************************************************************         
