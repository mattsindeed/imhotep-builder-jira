000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     JAXDRV.                                                  
000500 AUTHOR.         R L HOBBES.                                              
000600 INSTALLATION.   ISSUE CONTROL SYSTEMS UNIT.                              
000700 DATE-WRITTEN.   28 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  MAIN-LINE BATCH DRIVER.  ORIGINALLY THE NIGHTLY           
001200*               TRBL-TKT ACTIVITY DRIVER; SINCE 2012 IT PAGES             
001300*               THROUGH THE REPLICATED ISSUE FEED (JAXISSU, VIA           
001400*               JAXPAGE) ONE ISSUE AT A TIME, DROPS ISSUES ALREADY        
001500*               SEEN THIS RUN, CALLS JAXWIND TO WINDOW EACH               
001600*               ISSUE'S CREATE/UPDATE/COMMENT EVENTS AGAINST THE          
001700*               CONFIGURED DATE RANGE, AND WRITES ONE TAB-                
001800*               SEPARATED ROW PER QUALIFYING EVENT TO JAXOUT FOR          
001900*               THE OVERNIGHT INDEX LOAD.                                 
002000*                                                                         
002100*================================================================         
002200* HISTORY OF MODIFICATION:                                                
002300*================================================================         
002400* TAG      DATE       DEV    DESCRIPTION                                  
002500*-------- ---------- ------ -----------------------------------           
002600* ISX9101  28/03/1991 RLH   - ISSUE CTL SYSTEM - INITIAL VERSION          
002700*                              (THEN THE NIGHTLY TRBL-TKT ACTIVITY        
002800*                              DRIVER, LONG SINCE RETIRED)                
002900* ISX9851  22/07/1998 KMS   - Y2K REMEDIATION - TIMESTAMPS ARE            
003000*                              X(19) TEXT THROUGHOUT, NO CHANGE           
003100* ISX1203  25/01/2012 DJT   - REQ 8834 JIRA EXTRACT PROJECT               
003200*                            - REBUILT AS THE ISSUE-TRACKER               
003300*                              ACTIVITY EXTRACT DRIVER DESCRIBED          
003400*                              ABOVE, PARAGRAPH SHAPE UNCHANGED           
003500* ISX1207  14/08/2012 DJT   - JAXOUT RECORD NOW CARRIES ITS OWN           
003600*                              TAB BYTES, DROP THE STRING STMT            
003700*                              PER ROW (SEE JAXACTN CHANGE LOG)           
003800* ISX1412  03/11/2014 KMS   - SEEN-ISSUES TABLE RAISED FROM 2000          
003900*                              TO 9999 ENTRIES, LARGER PROJECTS           
004000*                              WERE OVERRUNNING THE OLD LIMIT             
004100* ISX1706  14/02/2017 KMS   - REQ 13390 PGESIZE NOW COMES FROM            
004200*                              JAXPARM, WAS HARD-CODED AT 0025            
004300*----------------------------------------------------------------         
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600*********************                                                     
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-AS400.                                              
004900 OBJECT-COMPUTER. IBM-AS400.                                              
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
005100                   UPSI-0 IS UPSI-SWITCH-0                                
005200                     ON  STATUS IS U0-ON                                  
005300                     OFF STATUS IS U0-OFF.                                
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT JAXOUT   ASSIGN TO DATABASE-JAXOUT                            
005700            ORGANIZATION      IS SEQUENTIAL                               
005800            FILE STATUS       IS WK-C-FILE-STATUS.                        
005900*                                                                         
006000 DATA DIVISION.                                                           
006100***************                                                           
006200 FILE SECTION.                                                            
006300**************                                                            
006400 FD  JAXOUT                                                               
006500     LABEL RECORDS ARE OMITTED                                            
006600     DATA RECORD IS JAXOUT-REC.                                           
006700 01  JAXOUT-REC.                                                          
006800     COPY JAXACTN.                                                        
006900*                                                                         
007000 WORKING-STORAGE SECTION.                                                 
007100*************************                                                 
007200 01  FILLER                  PIC X(24)    VALUE                           
007300     "** PROGRAM JAXDRV   **".                                            
007400*                                                                         
007500* ------------------ PROGRAM WORKING STORAGE -------------------*         
007600 01  WK-C-COMMON.                                                         
007700     COPY JAXCMN.                                                         
007800*                                                                         
007900 01  WK-C-HEADER-LINE.                                                    
008000     05  FILLER                  PIC X(20) VALUE "ISSUE-KEY".             
008100     05  FILLER                  PIC X(01) VALUE X"09".                   
008200     05  FILLER                  PIC X(06) VALUE "ACTION".                
008300     05  FILLER                  PIC X(01) VALUE X"09".                   
008400     05  FILLER                  PIC X(19) VALUE "ACTION-TIME".           
008500     05  FILLER                  PIC X(01) VALUE X"09".                   
008600     05  FILLER                  PIC X(60) VALUE "ACTOR-NAME".            
008700     05  FILLER                  PIC X(01) VALUE SPACE.                   
008800*                                                                         
008900 01  WK-C-DRV-WORK-AREA.                                                  
009000     05  WK-C-MORE-PAGES-SW      PIC X(01) VALUE "Y".                     
009100         88  WK-C-MORE-PAGES             VALUE "Y".                       
009200     05  WK-C-SEEN-FOUND-SW      PIC X(01) VALUE "N".                     
009300         88  WK-C-SEEN-FOUND             VALUE "Y".                       
009400     05  WK-C-STRTDTE            PIC X(19).                               
009500     05  WK-C-ENDDTE             PIC X(19).                               
009600     05  WK-N-PAGESIZE           PIC 9(04) COMP VALUE ZERO.               
009700     05  WK-N-ACTN-X             PIC 9(04) COMP VALUE ZERO.               
009800     05  WK-N-SEEN-X             PIC 9(04) COMP VALUE ZERO.               
009900     05  FILLER                  PIC X(11).                               
010000*                                                                         
010100 01  WK-C-COUNTER-AREA.                                                   
010200*                        OPERATIONAL COUNTERS - DISPLAYED ONLY,           
010300*                        NEVER WRITTEN TO THE JAXOUT DATA FILE            
010400     05  WK-N-ISSUES-FOUND       PIC 9(07) COMP VALUE ZERO.               
010500     05  WK-N-ISSUES-SKIPPED     PIC 9(07) COMP VALUE ZERO.               
010600     05  FILLER                  PIC X(09).                               
010700*                                                                         
010800 01  WK-C-SEEN-TABLE.                                                     
010900     05  WK-N-SEEN-CNT           PIC 9(04) COMP VALUE ZERO.               
011000     05  WK-C-SEEN-ENTRY OCCURS 9999 TIMES                                
011100                         INDEXED BY WK-C-SEEN-X                           
011200                         PIC X(20).                                       
011300     05  FILLER                  PIC X(09).                               
011400*                                                                         
011500 COPY JAXPARP.                                                            
011600*                                                                         
011700 COPY JAXPAGP.                                                            
011800*                                                                         
011900 COPY JAXWINP.                                                            
012000*                                                                         
012100 PROCEDURE DIVISION.                                                      
012200********************                                                      
012300 MAIN-MODULE.                                                             
012400     PERFORM A000-INITIALIZE-RUN                                          
012500        THRU A099-INITIALIZE-RUN-EX.                                      
012600     PERFORM B000-PROCESS-ALL-ISSUES                                      
012700        THRU B099-PROCESS-ALL-ISSUES-EX.                                  
012800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012900        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
013000     STOP    RUN.                                                         
013100*                                                                         
013200*----------------------------------------------------------------*        
013300 A000-INITIALIZE-RUN.                                                     
013400*----------------------------------------------------------------*        
013500     MOVE    "STRTDTE"           TO    WK-C-PARP-PARACD.                  
013600     CALL    "JAXPARM"           USING WK-C-PARP-RECORD.                  
013700     IF      WK-C-PARP-ERROR-CD NOT = SPACES                              
013800             DISPLAY "JAXDRV - STRTDTE PARM NOT FOUND"                    
013900             GO TO Y900-ABNORMAL-TERMINATION.                             
014000     MOVE    WK-C-PARP-PARAVALU  TO    WK-C-STRTDTE.                      
014100*                                                                         
014200     MOVE    "ENDDTE"            TO    WK-C-PARP-PARACD.                  
014300     CALL    "JAXPARM"           USING WK-C-PARP-RECORD.                  
014400     IF      WK-C-PARP-ERROR-CD NOT = SPACES                              
014500             DISPLAY "JAXDRV - ENDDTE PARM NOT FOUND"                     
014600             GO TO Y900-ABNORMAL-TERMINATION.                             
014700     MOVE    WK-C-PARP-PARAVALU  TO    WK-C-ENDDTE.                       
014800*                                                                         
014900     MOVE    "PGESIZE"           TO    WK-C-PARP-PARACD.                  
015000     CALL    "JAXPARM"           USING WK-C-PARP-RECORD.                  
015100     IF      WK-C-PARP-ERROR-CD NOT = SPACES                              
015200             DISPLAY "JAXDRV - PGESIZE PARM NOT FOUND"                    
015300             GO TO Y900-ABNORMAL-TERMINATION.                             
015400     MOVE    WK-N-PARP-PARANUM   TO    WK-N-PAGESIZE.                     
015500*                                                                         
015600     OPEN    OUTPUT JAXOUT.                                               
015700     IF      NOT WK-C-SUCCESSFUL                                          
015800             DISPLAY "JAXDRV - OPEN FILE ERROR - JAXOUT"                  
015900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
016000             GO TO Y900-ABNORMAL-TERMINATION.                             
016100*                                                                         
016200     MOVE    WK-C-HEADER-LINE    TO    JAXACTN-RECORD.                    
016300     WRITE   JAXOUT-REC.                                                  
016400*                                                                         
016500*----------------------------------------------------------------*        
016600 A099-INITIALIZE-RUN-EX.                                                  
016700*----------------------------------------------------------------*        
016800     EXIT.                                                                
016900*                                                                         
017000*----------------------------------------------------------------*        
017100 B000-PROCESS-ALL-ISSUES.                                                 
017200*----------------------------------------------------------------*        
017300     MOVE    WK-N-PAGESIZE       TO    WK-N-PAGP-PAGESIZE.                
017400*                                                                         
017500 B010-NEXT-ISSUE.                                                         
017600     CALL    "JAXPAGE"           USING WK-C-PAGP-RECORD.                  
017700     IF      WK-C-PAGP-ERROR-CD NOT = SPACES                              
017800             DISPLAY "JAXDRV - JAXPAGE RETURNED ERROR"                    
017900             DISPLAY "ERROR CODE IS " WK-C-PAGP-ERROR-CD                  
018000             GO TO B099-PROCESS-ALL-ISSUES-EX.                            
018100*                                                                         
018200     IF      WK-C-PAGP-NO-MORE-DATA                                       
018300             GO TO B099-PROCESS-ALL-ISSUES-EX.                            
018400*                                                                         
018500     ADD     1                   TO    WK-N-ISSUES-FOUND.                 
018600     PERFORM C000-PROCESS-ONE-ISSUE                                       
018700        THRU C099-PROCESS-ONE-ISSUE-EX.                                   
018800     GO TO B010-NEXT-ISSUE.                                               
018900*                                                                         
019000*----------------------------------------------------------------*        
019100 B099-PROCESS-ALL-ISSUES-EX.                                              
019200*----------------------------------------------------------------*        
019300     EXIT.                                                                
019400*                                                                         
019500*----------------------------------------------------------------*        
019600 B200-SEARCH-SEEN-TABLE.                                                  
019700*----------------------------------------------------------------*        
019800     MOVE    "N"                 TO    WK-C-SEEN-FOUND-SW.                
019900     MOVE    1                   TO    WK-N-SEEN-X.                       
020000*                                                                         
020100 B210-SEARCH-SEEN-LOOP.                                                   
020200     IF      WK-N-SEEN-X > WK-N-SEEN-CNT                                  
020300             GO TO B299-SEARCH-SEEN-TABLE-EX.                             
020400     IF      WK-C-SEEN-ENTRY (WK-N-SEEN-X) =                              
020500             JAXISSU-KEY OF WK-C-PAGP-RECORD                              
020600             MOVE "Y"            TO    WK-C-SEEN-FOUND-SW                 
020700             GO TO B299-SEARCH-SEEN-TABLE-EX.                             
020800     ADD     1                   TO    WK-N-SEEN-X.                       
020900     GO TO B210-SEARCH-SEEN-LOOP.                                         
021000*                                                                         
021100*----------------------------------------------------------------*        
021200 B299-SEARCH-SEEN-TABLE-EX.                                               
021300*----------------------------------------------------------------*        
021400     EXIT.                                                                
021500*                                                                         
021600*----------------------------------------------------------------*        
021700 C000-PROCESS-ONE-ISSUE.                                                  
021800*----------------------------------------------------------------*        
021900     IF      JAXISSU-KEY OF WK-C-PAGP-RECORD = SPACES                     
022000             DISPLAY "JAXDRV - ISSUE KEY PARSE FAILURE, SKIPPED"          
022100             ADD  1              TO    WK-N-ISSUES-SKIPPED                
022200             GO TO C099-PROCESS-ONE-ISSUE-EX.                             
022300*                                                                         
022400     PERFORM B200-SEARCH-SEEN-TABLE                                       
022500        THRU B299-SEARCH-SEEN-TABLE-EX.                                   
022600     IF      WK-C-SEEN-FOUND                                              
022700             GO TO C099-PROCESS-ONE-ISSUE-EX.                             
022800*                                                                         
022900     IF      WK-N-SEEN-CNT >= 9999                                        
023000             DISPLAY "JAXDRV - SEEN-ISSUES TABLE FULL, SKIPPED"           
023100             ADD  1              TO    WK-N-ISSUES-SKIPPED                
023200             GO TO C099-PROCESS-ONE-ISSUE-EX.                             
023300     ADD     1                   TO    WK-N-SEEN-CNT.                     
023400     MOVE    JAXISSU-KEY OF WK-C-PAGP-RECORD                              
023500                                 TO                                       
023600             WK-C-SEEN-ENTRY (WK-N-SEEN-CNT).                             
023700*                                                                         
023800     MOVE    WK-C-STRTDTE        TO    WK-C-WINP-STRTDTE.                 
023900     MOVE    WK-C-ENDDTE         TO    WK-C-WINP-ENDDTE.                  
024000     MOVE    JAXISSU-RECORD OF WK-C-PAGP-RECORD                           
024100                                 TO    JAXISSU-RECORD OF                  
024200                                       WK-C-WINP-RECORD.                  
024300*                                                                         
024400     CALL    "JAXWIND"           USING WK-C-WINP-RECORD.                  
024500     IF      WK-C-WINP-ERROR-CD NOT = SPACES                              
024600             DISPLAY "JAXDRV - JAXWIND RETURNED ERROR"                    
024700             DISPLAY "ERROR CODE IS " WK-C-WINP-ERROR-CD                  
024800             ADD  1              TO    WK-N-ISSUES-SKIPPED                
024900             GO TO C099-PROCESS-ONE-ISSUE-EX.                             
025000*                                                                         
025100     IF      WK-N-WINP-ACTNCNT = ZERO                                     
025200             GO TO C099-PROCESS-ONE-ISSUE-EX.                             
025300*                                                                         
025400     MOVE    ZERO                TO    WK-N-ACTN-X.                       
025500     PERFORM D100-WRITE-ONE-ACTION                                        
025600        THRU D199-WRITE-ONE-ACTION-EX                                     
025700        VARYING WK-N-ACTN-X FROM 1 BY 1                                   
025800          UNTIL WK-N-ACTN-X > WK-N-WINP-ACTNCNT.                          
025900*                                                                         
026000*----------------------------------------------------------------*        
026100 C099-PROCESS-ONE-ISSUE-EX.                                               
026200*----------------------------------------------------------------*        
026300     EXIT.                                                                
026400*                                                                         
026500*----------------------------------------------------------------*        
026600 D100-WRITE-ONE-ACTION.                                                   
026700*----------------------------------------------------------------*        
026800     MOVE    WK-C-WINP-ACTN-KEY (WK-N-ACTN-X)                             
026900                                 TO    JAXACTN-KEY.                       
027000     MOVE    X"09"               TO    JAXACTN-TAB1.                      
027100     MOVE    WK-C-WINP-ACTN-TYPE (WK-N-ACTN-X)                            
027200                                 TO    JAXACTN-TYPE.                      
027300     MOVE    X"09"               TO    JAXACTN-TAB2.                      
027400     MOVE    WK-C-WINP-ACTN-TIME (WK-N-ACTN-X)                            
027500                                 TO    JAXACTN-TIME.                      
027600     MOVE    X"09"               TO    JAXACTN-TAB3.                      
027700     MOVE    WK-C-WINP-ACTN-ACTOR (WK-N-ACTN-X)                           
027800                                 TO    JAXACTN-ACTOR.                     
027900*                                                                         
028000     WRITE   JAXOUT-REC.                                                  
028100     IF      NOT WK-C-SUCCESSFUL                                          
028200             DISPLAY "JAXDRV - WRITE FILE ERROR - JAXOUT"                 
028300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
028400*                                                                         
028500*----------------------------------------------------------------*        
028600 D199-WRITE-ONE-ACTION-EX.                                                
028700*----------------------------------------------------------------*        
028800     EXIT.                                                                
028900*                                                                         
029000 Y900-ABNORMAL-TERMINATION.                                               
029100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
029200        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
029300     STOP    RUN.                                                         
029400*                                                                         
029500*----------------------------------------------------------------*        
029600 Z000-END-PROGRAM-ROUTINE.                                                
029700*----------------------------------------------------------------*        
029800     CLOSE   JAXOUT.                                                      
029900     DISPLAY "JAXDRV - ISSUES FOUND    - " WK-N-ISSUES-FOUND.             
030000     DISPLAY "JAXDRV - ISSUES SKIPPED  - " WK-N-ISSUES-SKIPPED.           
030100     DISPLAY "JAXDRV - DISTINCT ISSUES - " WK-N-SEEN-CNT.                 
030200*                                                                         
030300*----------------------------------------------------------------*        
030400 Z099-END-PROGRAM-ROUTINE-EX.                                             
030500*----------------------------------------------------------------*        
030600     EXIT.                                                                
030700*                                                                         
030800*****************************************************************         
030900***************** END OF PROGRAM SOURCE - JAXDRV *****************        
031000*****************************************************************         
