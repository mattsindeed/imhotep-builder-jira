000100*    LINKAGE PARAMETER AREA FOR CALLED ROUTINE JAXPAGE                    
000200*                                                                         
000300*    HISTORY OF MODIFICATION:                                             
000400*    ============================================================         
000500*    ISX1203 23/01/2012 DJT - REQ 8834 JIRA EXTRACT PROJECT               
000600*                           - INITIAL VERSION                             
000700*    ISX1701 09/05/2017 KMS - REQ 13390 RETURN CURRENT-PAGE AND           
000800*                             NUM-TOTAL SO JAXDRV CAN REPORT THEM         
000900*    ------------------------------------------------------------         
001000 01  WK-C-PAGP-RECORD.                                                    
001100     05  WK-N-PAGP-PAGESIZE        PIC 9(04) COMP.                        
001200*                        CONFIGURED PAGE SIZE (INPUT)                     
001300     05  WK-C-PAGP-MORE-DATA       PIC X(01).                             
001400*                        "Y" - JAXISSU-RECORD BELOW IS A VALID            
001500*                              ISSUE FOR THIS CALL                        
001600*                        "N" - PAGE SET IS EXHAUSTED, NO ISSUE            
001700         88  WK-C-PAGP-HAS-DATA        VALUE "Y".                         
001800         88  WK-C-PAGP-NO-MORE-DATA    VALUE "N".                         
001900     05  WK-N-PAGP-CURRPAGE        PIC 9(07) COMP.                        
002000*                        CURRENT-PAGE AFTER THIS CALL (OUTPUT)            
002100     05  WK-N-PAGP-NUMTOTAL        PIC 9(07) COMP.                        
002200*                        NUM-TOTAL AS LEARNED FROM THE COUNT PASS         
002300     05  WK-C-PAGP-ERROR-CD        PIC X(07).                             
002400*                        SPACES IF SUCCESSFUL, ELSE SHOP ERROR CD         
002500     05  FILLER                    PIC X(05).                             
002600     COPY JAXISSU.                                                        
002700*                        JAXISSU-RECORD - THE ISSUE RETURNED BY           
002800*                        THIS CALL WHEN WK-C-PAGP-HAS-DATA IS TRUE        
