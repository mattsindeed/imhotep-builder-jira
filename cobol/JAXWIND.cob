000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     JAXWIND.                                                 
000500 AUTHOR.         G D WREN.                                                
000600 INSTALLATION.   ISSUE CONTROL SYSTEMS UNIT.                              
000700 DATE-WRITTEN.   21 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - GIVEN ONE ISSUE AND A START/END          
001200*               DATE WINDOW, BUILDS THE LIST OF ACTION ROWS FOR           
001300*               THAT ISSUE: ONE FOR THE CREATION IF IT FALLS IN           
001400*               THE WINDOW, ONE FOR EACH HISTORY ENTRY IN THE             
001500*               WINDOW, ONE FOR EACH COMMENT IN THE WINDOW.               
001600*               THE ONLY RULE IN THIS ROUTINE IS THE HALF-OPEN            
001700*               WINDOW TEST - >= START-DATE AND < END-DATE.               
001800*               NO FIELD IS EVER CLIPPED TO THE WINDOW BOUNDARY;          
001900*               AN EVENT IS EITHER WHOLLY IN OR WHOLLY OUT.               
002000*                                                                         
002100*================================================================         
002200* HISTORY OF MODIFICATION:                                                
002300*================================================================         
002400* TAG      DATE       DEV    DESCRIPTION                                  
002500*-------- ---------- ------ -----------------------------------           
002600* ISX9101  21/03/1991 GDW   - ISSUE CTL SYSTEM - INITIAL VERSION          
002700*                              (THEN THE TRBL-TKT ACTIVITY WINDOW         
002800*                              ROUTINE FOR THE WEEKLY ACTIVITY            
002900*                              REPORT, LONG SINCE RETIRED)                
003000* ISX9604  09/06/1996 GDW   - WIDEN ACTOR NAME FROM X(30) TO THE          
003100*                              CURRENT X(60) FOR FOREIGN STAFF            
003200*                              NAMES COMING OUT OF THE HR FEED            
003300* ISX9851  21/07/1998 KMS   - Y2K REMEDIATION - TIMESTAMPS ARE            
003400*                              X(19) TEXT AND COMPARE CORRECTLY           
003500*                              ACROSS THE CENTURY BOUNDARY, NO CHG        
003600* ISX1203  23/01/2012 DJT   - REQ 8834 JIRA EXTRACT PROJECT               
003700*                            - REPURPOSED FOR THE ISSUE-TRACKER           
003800*                              EXTRACT, WINDOW TEST UNCHANGED             
003900*                              FROM THE ORIGINAL TRBL-TKT LOGIC           
004000*----------------------------------------------------------------         
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300*********************                                                     
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-AS400.                                              
004600 OBJECT-COMPUTER. IBM-AS400.                                              
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004800                   UPSI-0 IS UPSI-SWITCH-0                                
004900                     ON  STATUS IS U0-ON                                  
005000                     OFF STATUS IS U0-OFF.                                
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*                                                                         
005400 DATA DIVISION.                                                           
005500***************                                                           
005600 FILE SECTION.                                                            
005700**************                                                            
005800 WORKING-STORAGE SECTION.                                                 
005900*************************                                                 
006000 01  FILLER                  PIC X(24)    VALUE                           
006100     "** PROGRAM JAXWIND  **".                                            
006200*                                                                         
006300* ------------------ PROGRAM WORKING STORAGE -------------------*         
006400 01  WK-C-COMMON.                                                         
006500     COPY JAXCMN.                                                         
006600*                                                                         
006700 01  WK-C-WIND-WORK-AREA.                                                 
006800     05  WK-N-HIST-X             PIC 9(04) COMP VALUE ZERO.               
006900     05  WK-N-CMNT-X             PIC 9(04) COMP VALUE ZERO.               
007000     05  WS-EVENT-DTE            PIC X(19).                               
007100*                        DATE/TIME OF THE EVENT UNDER TEST - SET          
007200*                        BY THE CALLING PARAGRAPH BEFORE IT               
007300*                        PERFORMS Y100-IN-WINDOW BELOW                    
007400     05  WS-EVENT-DTE-R  REDEFINES WS-EVENT-DTE.                          
007500         10  WS-EVENT-YMD         PIC X(10).                              
007600         10  FILLER               PIC X(01).                              
007700         10  WS-EVENT-HMS         PIC X(08).                              
007800*                        DATE/TIME-PART VIEW, KEPT FOR ANY FUTURE         
007900*                        WINDOW RULE THAT NEEDS DATE-ONLY TESTS           
008000     05  WS-IN-WINDOW-SW         PIC X(01) VALUE "N".                     
008100         88  WS-IN-WINDOW                VALUE "Y".                       
008200     05  FILLER                  PIC X(15).                               
008300*                                                                         
008400 LINKAGE SECTION.                                                         
008500*****************                                                         
008600 COPY JAXWINP.                                                            
008700 EJECT                                                                    
008800********************************************                              
008900 PROCEDURE DIVISION USING WK-C-WINP-RECORD.                               
009000********************************************                              
009100 MAIN-MODULE.                                                             
009200     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
009400     GOBACK.                                                              
009500*                                                                         
009600*----------------------------------------------------------------*        
009700 A000-PROCESS-CALLED-ROUTINE.                                             
009800*----------------------------------------------------------------*        
009900     MOVE    SPACES              TO    WK-C-WINP-ERROR-CD.                
010000     MOVE    ZERO                TO    WK-N-WINP-ACTNCNT.                 
010100*                                                                         
010200     PERFORM B100-TEST-CREATION                                           
010300        THRU B199-TEST-CREATION-EX.                                       
010400*                                                                         
010500     MOVE    ZERO                TO    WK-N-HIST-X.                       
010600     PERFORM C100-TEST-HISTORY                                            
010700        THRU C199-TEST-HISTORY-EX                                         
010800        VARYING WK-N-HIST-X FROM 1 BY 1                                   
010900          UNTIL WK-N-HIST-X > JAXISSU-HISTCNT.                            
011000*                                                                         
011100     MOVE    ZERO                TO    WK-N-CMNT-X.                       
011200     PERFORM D100-TEST-COMMENT                                            
011300        THRU D199-TEST-COMMENT-EX                                         
011400        VARYING WK-N-CMNT-X FROM 1 BY 1                                   
011500          UNTIL WK-N-CMNT-X > JAXISSU-CMNTCNT.                            
011600*                                                                         
011700*----------------------------------------------------------------*        
011800 A099-PROCESS-CALLED-ROUTINE-EX.                                          
011900*----------------------------------------------------------------*        
012000     EXIT.                                                                
012100*                                                                         
012200*----------------------------------------------------------------*        
012300 B100-TEST-CREATION.                                                      
012400*----------------------------------------------------------------*        
012500     MOVE    JAXISSU-CREATDTE    TO    WS-EVENT-DTE.                      
012600     PERFORM Y100-IN-WINDOW                                               
012700        THRU Y199-IN-WINDOW-EX.                                           
012800     IF      NOT WS-IN-WINDOW                                             
012900             GO TO B199-TEST-CREATION-EX.                                 
013000*                                                                         
013100     ADD     1                   TO    WK-N-WINP-ACTNCNT.                 
013200     MOVE    JAXISSU-KEY         TO                                       
013300             WK-C-WINP-ACTN-KEY (WK-N-WINP-ACTNCNT).                      
013400     MOVE    "create"            TO                                       
013500             WK-C-WINP-ACTN-TYPE (WK-N-WINP-ACTNCNT).                     
013600     MOVE    JAXISSU-CREATDTE    TO                                       
013700             WK-C-WINP-ACTN-TIME (WK-N-WINP-ACTNCNT).                     
013800     MOVE    JAXISSU-CREATNAM    TO                                       
013900             WK-C-WINP-ACTN-ACTOR (WK-N-WINP-ACTNCNT).                    
014000*                                                                         
014100*----------------------------------------------------------------*        
014200 B199-TEST-CREATION-EX.                                                   
014300*----------------------------------------------------------------*        
014400     EXIT.                                                                
014500*                                                                         
014600*----------------------------------------------------------------*        
014700 C100-TEST-HISTORY.                                                       
014800*----------------------------------------------------------------*        
014900     MOVE    JAXISSU-HIST-DTE (WK-N-HIST-X)                               
015000                                 TO    WS-EVENT-DTE.                      
015100     PERFORM Y100-IN-WINDOW                                               
015200        THRU Y199-IN-WINDOW-EX.                                           
015300     IF      NOT WS-IN-WINDOW                                             
015400             GO TO C199-TEST-HISTORY-EX.                                  
015500*                                                                         
015600     ADD     1                   TO    WK-N-WINP-ACTNCNT.                 
015700     MOVE    JAXISSU-KEY         TO                                       
015800             WK-C-WINP-ACTN-KEY (WK-N-WINP-ACTNCNT).                      
015900     MOVE    "update"            TO                                       
016000             WK-C-WINP-ACTN-TYPE (WK-N-WINP-ACTNCNT).                     
016100     MOVE    JAXISSU-HIST-DTE (WK-N-HIST-X)                               
016200                                 TO                                       
016300             WK-C-WINP-ACTN-TIME (WK-N-WINP-ACTNCNT).                     
016400     MOVE    JAXISSU-HIST-AUT (WK-N-HIST-X)                               
016500                                 TO                                       
016600             WK-C-WINP-ACTN-ACTOR (WK-N-WINP-ACTNCNT).                    
016700*                                                                         
016800*----------------------------------------------------------------*        
016900 C199-TEST-HISTORY-EX.                                                    
017000*----------------------------------------------------------------*        
017100     EXIT.                                                                
017200*                                                                         
017300*----------------------------------------------------------------*        
017400 D100-TEST-COMMENT.                                                       
017500*----------------------------------------------------------------*        
017600     MOVE    JAXISSU-CMNT-DTE (WK-N-CMNT-X)                               
017700                                 TO    WS-EVENT-DTE.                      
017800     PERFORM Y100-IN-WINDOW                                               
017900        THRU Y199-IN-WINDOW-EX.                                           
018000     IF      NOT WS-IN-WINDOW                                             
018100             GO TO D199-TEST-COMMENT-EX.                                  
018200*                                                                         
018300     ADD     1                   TO    WK-N-WINP-ACTNCNT.                 
018400     MOVE    JAXISSU-KEY         TO                                       
018500             WK-C-WINP-ACTN-KEY (WK-N-WINP-ACTNCNT).                      
018600     MOVE    "comment"           TO                                       
018700             WK-C-WINP-ACTN-TYPE (WK-N-WINP-ACTNCNT).                     
018800     MOVE    JAXISSU-CMNT-DTE (WK-N-CMNT-X)                               
018900                                 TO                                       
019000             WK-C-WINP-ACTN-TIME (WK-N-WINP-ACTNCNT).                     
019100     MOVE    JAXISSU-CMNT-AUT (WK-N-CMNT-X)                               
019200                                 TO                                       
019300             WK-C-WINP-ACTN-ACTOR (WK-N-WINP-ACTNCNT).                    
019400*                                                                         
019500*----------------------------------------------------------------*        
019600 D199-TEST-COMMENT-EX.                                                    
019700*----------------------------------------------------------------*        
019800     EXIT.                                                                
019900*                                                                         
020000*----------------------------------------------------------------*        
020100 Y100-IN-WINDOW.                                                          
020200*----------------------------------------------------------------*        
020300     MOVE    "N"                 TO    WS-IN-WINDOW-SW.                   
020400     IF      WS-EVENT-DTE NOT < WK-C-WINP-STRTDTE                         
020500       AND   WS-EVENT-DTE < WK-C-WINP-ENDDTE                              
020600             MOVE "Y"            TO    WS-IN-WINDOW-SW.                   
020700*                                                                         
020800*----------------------------------------------------------------*        
020900 Y199-IN-WINDOW-EX.                                                       
021000*----------------------------------------------------------------*        
021100     EXIT.                                                                
021200*                                                                         
021300*****************************************************************         
021400***************** END OF PROGRAM SOURCE - JAXWIND ***************         
021500*****************************************************************         
